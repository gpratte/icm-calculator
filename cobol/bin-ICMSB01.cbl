000100      *----------------------------------------------------------------*
000200      * PROGRAMA..: ICMSB01.
000300      * ANALISTA..: DIEGO PAZ CASAGRANDE.
000400      * AUTOR.....: DIEGO PAZ CASAGRANDE.
000500      * DATA......: 12/03/1989
000600      * OBJETIVO..: Motor ICM - Independent Chip Model. Calcula, para
000700      *             cada stack (jogador remanescente) de um torneio, a
000800      *             probabilidade de terminar em cada colocacao paga e
000900      *             converte essas probabilidades no premio esperado.
001000      * COMPILACAO: COBOL CICS
001100      *----------------------------------------------------------------*
001200      * VRS0001 12.03.1989 - F2419497 - Implantacao.
001300      * VRS0002 30.08.1990 - F7710332 - Chamado 90-0512 - Corrigido
001400      *                      empate de fichas: caminhos agora comparados
001500      *                      por STACK-ID, nao pelo valor de fichas.
001600      * VRS0003 14.01.1993 - F2419497 - Ajuste da rotina de permutacao
001700      *                      (HEAPS-PERMUTAR) para forma iterativa - a
001800      *                      versao recursiva estourava a pilha do
001900      *                      compilador com 8 stacks na mesa final.
002000      * VRS0004 19.02.1998 - F2419497 - Chamado 98-0114 - Ajuste Y2K:
002100      *                      ano de auditoria (WK-DATA-AA) continua com
002200      *                      2 digitos - campo e so para DISPLAY, nunca
002300      *                      usado em comparacao ou calculo de data.
002400      * VRS0005 08.07.2003 - F3390215 - Chamado 03-2207 - Saida agora
002500      *                      carrega STACK-ID para permitir reordenacao
002600      *                      pelo chamador sem perder a identidade do
002700      *                      jogador.
002800      * VRS0006 22.11.2011 - F5820147 - Chamado 11-4488 - Revisao geral
002900      *                      de nomes de secao para o padrao atual do
003000      *                      banco (prefixo numerico de 6 digitos).
003100      *----------------------------------------------------------------*
003200
003300      *----------------------------------------------------------------*
003400       IDENTIFICATION DIVISION.
003500      *----------------------------------------------------------------*
003600       PROGRAM-ID. ICMSB01.
003700       AUTHOR. DIEGO PAZ CASAGRANDE.
003800       INSTALLATION. DEPARTAMENTO DE MODELAGEM DE RISCO.
003900       DATE-WRITTEN. 12.03.1989.
004000       DATE-COMPILED.
004100       SECURITY. USO INTERNO - MOTOR DE CALCULO ICM.
004200
004300      *----------------------------------------------------------------*
004400       ENVIRONMENT DIVISION.
004500      *----------------------------------------------------------------*
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900
005000      *----------------------------------------------------------------*
005100       DATA DIVISION.
005200      *----------------------------------------------------------------*
005300
005400      *----------------------------------------------------------------*
005500       WORKING-STORAGE SECTION.
005600      *----------------------------------------------------------------*
005700
005800      *    Variaveis de inicio do modulo
005900       77  CTE-INICIO-SS                PIC  X(35) VALUE
006000                   '*** ICMSB01 S.S. COMECA AQUI ***'.
006100       77  CTE-PROG                     PIC  X(18) VALUE
006200                                                    '*** ICMSB01 ***'.
006300       77  CTE-VERS                     PIC  X(06) VALUE 'VRS006'.
006400       77  SBVERSAO                     PIC  X(08) VALUE 'SBVERSAO'.
006500
006600      *    Data/hora de auditoria - obtidas via ACCEPT, no lugar de
006700      *    funcao intrinseca (padrao do banco para este tipo de rotina).
006800       01  WK-DATA-HORA.
006900           03  WK-DATA-EXEC              PIC  9(06).
007000           03  WK-DATA-EXEC-R REDEFINES WK-DATA-EXEC.
007100               05  WK-DATA-AA            PIC  9(02).
007200               05  WK-DATA-MM            PIC  9(02).
007300               05  WK-DATA-DD            PIC  9(02).
007400           03  WK-HORA-EXEC              PIC  9(08).
007500           03  FILLER                    PIC  X(04).
007600
007700      *    Área de sizing do motor - motor admite ate 8 stacks; a
007800      *    ultima colocacao paga gera permutacoes de 7! = 5040 ordens
007900      *    das demais mesas, tamanho das tabelas CAM-TAB mais adiante.
008000       01  FILLER                       PIC X(32000).
008100       01  FILLER                       PIC X(32000).
008200       01  FILLER                       PIC X(32000).
008300       01  FILLER                       PIC X(32000).
008400
008500      *----------------------------------------------------------------*
008600       LOCAL-STORAGE SECTION.
008700      *----------------------------------------------------------------*
008800
008900       01  GRP-ERRO.
009000           03  GD-EIBCALEN                  PIC  9(09).
009100           03  FILLER                       PIC  X(04).
009200
009300       01  GRP-CTL-LS.
009400           03  IX-STACK                     PIC S9(04) COMP-5.
009500           03  IX-LUGAR                     PIC S9(04) COMP-5.
009600           03  IX-EL                        PIC S9(04) COMP-5.
009700           03  IX-CAM                       PIC S9(04) COMP-5.
009800           03  IX-A                         PIC S9(04) COMP-5.
009900           03  IX-B                         PIC S9(04) COMP-5.
010000           03  WK-PROFUNDIDADE              PIC S9(04) COMP-5.
010100           03  WK-LARG-CMP                  PIC S9(04) COMP-5.
010200           03  WS-FLAG-DUPLICADO            PIC  X(01).
010300               88  CAM-DUPLICADO                       VALUE 'S'.
010400               88  CAM-NAO-DUPLICADO                   VALUE 'N'.
010500           03  TMP-VL-PAGTO                 PIC S9(07)    COMP-3.
010600           03  FILLER                       PIC  X(04).
010700
010800       01  GRP-CLC.
010900           03  TOTAL-FICHAS                 PIC S9(09)V9(8) COMP-3.
011000           03  WK-DENOMINADOR               PIC S9(09)V9(8) COMP-3.
011100           03  WK-FATOR                     PIC S9(01)V9(8) COMP-3.
011200           03  PROB-CAMINHO                 PIC S9(01)V9(8) COMP-3.
011300           03  AC-PROB                      PIC S9(01)V9(8) COMP-3.
011400           03  AC-VL-PREMIO                 PIC S9(09)V9(8) COMP-3.
011500           03  WK-PARCELA                   PIC S9(09)V9(8) COMP-3.
011600           03  TOTAL-PAGTOS                 PIC S9(09)V99  COMP-3.
011700           03  TOTAL-PREMIOS                PIC S9(09)V99  COMP-3.
011800           03  FILLER                       PIC  X(04).
011900
012000      *    Tabela de probabilidade por stack x colocacao - guardada
012100      *    apenas durante o calculo, nunca devolvida ao chamador.
012200       01  TB-PROBABILIDADE.
012300           03  PROB-STACK OCCURS 8 TIMES.
012400               05  PROB-LUGAR OCCURS 8 TIMES  PIC S9(01)V9(8) COMP-3.
012500           03  FILLER                       PIC  X(04).
012600
012700      *    Lista das "outras" mesas (todas menos a mesa-sujeito) usada
012800      *    para gerar as permutacoes de uma dada colocacao.
012900       01  TB-OUTROS.
013000           03  QT-OUTROS                    PIC S9(04) COMP-5.
013100           03  OUTRO-ITEM OCCURS 7 TIMES.
013200               05  OUTRO-ID                 PIC S9(04) COMP-5.
013300               05  OUTRO-FICHAS             PIC S9(07) COMP-3.
013400           03  FILLER                       PIC  X(04).
013500
013600      *    Área de trabalho do HEAPS-PERMUTAR (algoritmo de Heap na
013700      *    forma iterativa, sem recursao - ver VRS0003).
013800       01  HP-CTL.
013900           03  HP-ATU OCCURS 7 TIMES.
014000               05  HP-ATU-ID                PIC S9(04) COMP-5.
014100               05  HP-ATU-FICHAS            PIC S9(07) COMP-3.
014200           03  HP-CONTADOR OCCURS 7 TIMES   PIC S9(04) COMP-5.
014300           03  HP-N                         PIC S9(04) COMP-5.
014400           03  HP-I                         PIC S9(04) COMP-5.
014500           03  HP-PARIDADE                  PIC S9(01) COMP-5.
014600           03  WK-DUMMY                     PIC S9(04) COMP-5.
014700           03  WK-POS-A                     PIC S9(04) COMP-5.
014800           03  WK-POS-B                     PIC S9(04) COMP-5.
014900           03  WK-TROCA-ID                  PIC S9(04) COMP-5.
015000           03  WK-TROCA-FICHAS              PIC S9(07) COMP-3.
015100           03  FILLER                       PIC  X(04).
015200
015300      *    Caminho candidato (permutacao truncada na profundidade da
015400      *    colocacao em calculo) e tabela dos caminhos ja distintos.
015500      *    CAM-CAND-FLAT / CAM-EL-FLAT redefinem os itens ID+FICHAS de
015600      *    cada posicao como uma faixa unica de caracteres, para que a
015700      *    comparacao de duplicidade em 217010 seja um unico COMPARE
015800      *    por referencia, em vez de posicao a posicao.
015900       01  CAM-CTL.
016000           03  CAM-QT-CAMINHOS              PIC S9(04) COMP-5.
016100           03  CAM-CAND-QT-EL               PIC S9(04) COMP-5.
016200           03  CAM-CAND-ITEM OCCURS 7 TIMES.
016300               05  CAM-CAND-ID              PIC S9(04) COMP-5.
016400               05  CAM-CAND-FICHAS          PIC S9(07) COMP-3.
016500           03  CAM-CAND-FLAT REDEFINES CAM-CAND-ITEM
016600                                            PIC  X(42).
016700           03  FILLER                       PIC  X(04).
016800
016900       01  CAM-TAB.
017000           03  CAM-ITEM OCCURS 5040 TIMES.
017100               05  CAM-QT-EL                PIC S9(04) COMP-5.
017200               05  CAM-EL OCCURS 7 TIMES.
017300                   07  CAM-EL-ID            PIC S9(04) COMP-5.
017400                   07  CAM-EL-FICHAS        PIC S9(07) COMP-3.
017500               05  CAM-EL-FLAT REDEFINES CAM-EL
017600                                            PIC  X(42).
017700
017800      *----------------------------------------------------------------*
017900      *    Área para montagem do display da entrada e resposta
018000      *----------------------------------------------------------------*
018100
018200       01  DSP-RQSC.
018300           05  DSP-QT-PAGTOS                PIC ZZZ9.
018400           05  DSP-QT-STACKS                PIC ZZZ9.
018500           05  DSP-LS-PAGTO OCCURS 8 TIMES.
018600               07  DSP-VL-PAGTO             PIC ZZZ,ZZ9.99.
018700           05  DSP-LS-STACK OCCURS 8 TIMES.
018800               07  DSP-CD-STACK-ID          PIC ZZZ9.
018900               07  FILLER                   PIC  X(02) VALUE SPACES.
019000               07  DSP-QT-FICHAS            PIC ZZZ,ZZ9.
019100           05  FILLER                       PIC  X(04).
019200
019300       01  DSP-RPST.
019400           05  DSP-LS-PREMIO OCCURS 8 TIMES.
019500               07  DSP-CD-STACK-ID-R        PIC ZZZ9.
019600               07  FILLER                   PIC  X(02) VALUE SPACES.
019700               07  DSP-VL-PREMIO            PIC ZZZ,ZZ9.99.
019800           05  FILLER                       PIC  X(04).
019900
020000       77  CTE-FINAL-SS                 PIC X(40)      VALUE
020100                      '*** S.S. TERMINA AQUI ***'.
020200      *----------------------------------------------------------------*
020300      *    Fim da LOCAL-STORAGE
020400      *----------------------------------------------------------------*
020500
020600       LINKAGE SECTION.
020700
020800       01  DFHCOMMAREA.
020900-INC ICMKB01
021000
021100      *----------------------------------------------------------------*
021200       PROCEDURE DIVISION USING DFHCOMMAREA.
021300      *----------------------------------------------------------------*
021400      *----------------------------------------------------------------*
021500       000000-PRINCIPAL SECTION.
021600      *----------------------------------------------------------------*
021700      *    CALL SBVERSAO USING CTE-PROG CTE-VERS
021800
021900           PERFORM 100000-PROCEDIMENTO-INICIAIS
022000           PERFORM 110000-VALIDAR-REQUISICAO
022100           PERFORM 200000-PROCESSAR
022200           PERFORM 300000-FINALIZAR
022300           .
022400       000000-SAI.
022500           GOBACK.
022600
022700      *----------------------------------------------------------------*
022800       100000-PROCEDIMENTO-INICIAIS SECTION.
022900      *----------------------------------------------------------------*
023000           IF  EIBCALEN NOT EQUAL LENGTH OF DFHCOMMAREA
023100               PERFORM 999001-ERRO
023200           END-IF
023300
023400           ACCEPT WK-DATA-EXEC FROM DATE
023500           ACCEPT WK-HORA-EXEC FROM TIME
023600           DISPLAY CTE-PROG ' Inicio..: ' WK-DATA-DD '/' WK-DATA-MM
023700                             '/' WK-DATA-AA ' ' WK-HORA-EXEC
023800
023900           MOVE ZEROS                   TO ICMSB01-SEQL-ERRO
024000           MOVE SPACES                  TO ICMSB01-TX-ERRO
024100
024200           PERFORM 990000-DISPLAY-ENTRADA
024300           .
024400       100000-SAI.
024500           EXIT.
024600
024700      *----------------------------------------------------------------*
024800       110000-VALIDAR-REQUISICAO SECTION.
024900      *----------------------------------------------------------------*
025000      *    Lista vazia (0 premios ou 0 stacks) nao e erro - regra do
025100      *    negocio: gera resultado vazio, ver 200000-PROCESSAR.
025200           IF  ICMSB01-QT-PAGTOS NOT NUMERIC
025300           OR  ICMSB01-QT-PAGTOS LESS ZEROS
025400           OR  ICMSB01-QT-PAGTOS GREATER 8
025500               PERFORM 999002-ERRO
025600           END-IF
025700
025800           IF  ICMSB01-QT-STACKS NOT NUMERIC
025900           OR  ICMSB01-QT-STACKS LESS ZEROS
026000           OR  ICMSB01-QT-STACKS GREATER 8
026100               PERFORM 999003-ERRO
026200           END-IF
026300           .
026400       110000-SAI.
026500           EXIT.
026600
026700      *----------------------------------------------------------------*
026800       200000-PROCESSAR SECTION.
026900      *----------------------------------------------------------------*
027000           INITIALIZE ICMSB01-RPST
027100
027200           IF  ICMSB01-QT-STACKS EQUAL ZEROS
027300           OR  ICMSB01-QT-PAGTOS EQUAL ZEROS
027400               GO TO 200000-SAI
027500           END-IF
027600
027700           PERFORM 150000-ORDENAR-PREMIOS
027800           PERFORM 160000-NUMERAR-STACKS
027900           PERFORM 170000-SOMAR-FICHAS
028000           PERFORM 210500-CALCULAR-PROBABILIDADES
028100           PERFORM 250000-CALCULAR-PREMIOS
028200           .
028300       200000-SAI.
028400           EXIT.
028500
028600      *----------------------------------------------------------------*
028700       150000-ORDENAR-PREMIOS SECTION.
028800      *----------------------------------------------------------------*
028900      *    Premios sempre reordenados do maior para o menor - 1o lugar
029000      *    recebe sempre o maior premio remanescente, seja qual for a
029100      *    ordem enviada pelo chamador.
029200           IF  ICMSB01-QT-PAGTOS LESS 2
029300               GO TO 150000-SAI
029400           END-IF
029500
029600           PERFORM 150010-ORD-PREMIOS-A VARYING IX-A FROM 1 BY 1
029700               UNTIL IX-A GREATER ICMSB01-QT-PAGTOS
029800           .
029900       150000-SAI.
030000           EXIT.
030100
030200       150010-ORD-PREMIOS-A.
030300      *---------------------
030400           PERFORM 150020-ORD-PREMIOS-B VARYING IX-B FROM 1 BY 1
030500               UNTIL IX-B GREATER (ICMSB01-QT-PAGTOS - IX-A)
030600           .
030700
030800       150020-ORD-PREMIOS-B.
030900      *---------------------
031000           IF  ICMSB01-VL-PAGTO(IX-B) LESS ICMSB01-VL-PAGTO(IX-B + 1)
031100               MOVE ICMSB01-VL-PAGTO(IX-B)     TO TMP-VL-PAGTO
031200               MOVE ICMSB01-VL-PAGTO(IX-B + 1)
031300                            TO ICMSB01-VL-PAGTO(IX-B)
031400               MOVE TMP-VL-PAGTO
031500                            TO ICMSB01-VL-PAGTO(IX-B + 1)
031600           END-IF
031700           .
031800
031900      *----------------------------------------------------------------*
032000       160000-NUMERAR-STACKS SECTION.
032100      *----------------------------------------------------------------*
032200      *    STACK-ID e sempre atribuido por este modulo (1..N na ordem
032300      *    de entrada) - nunca recebido do chamador - para que duas
032400      *    mesas com fichas iguais permanecam distinguiveis ate o fim
032500      *    do calculo.
032600           PERFORM 160010-NUMERAR-1-STACK VARYING IX-STACK FROM 1 BY 1
032700               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
032800           .
032900       160000-SAI.
033000           EXIT.
033100
033200       160010-NUMERAR-1-STACK.
033300      *-----------------------
033400           MOVE IX-STACK TO ICMSB01-CD-STACK-ID(IX-STACK)
033500           .
033600
033700      *----------------------------------------------------------------*
033800       170000-SOMAR-FICHAS SECTION.
033900      *----------------------------------------------------------------*
034000           MOVE ZEROS TO TOTAL-FICHAS
034100           PERFORM 170010-SOMAR-1-FICHA VARYING IX-STACK FROM 1 BY 1
034200               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
034300           .
034400       170000-SAI.
034500           EXIT.
034600
034700       170010-SOMAR-1-FICHA.
034800      *----------------------
034900           ADD ICMSB01-QT-FICHAS(IX-STACK) TO TOTAL-FICHAS
035000           .
035100
035200      *----------------------------------------------------------------*
035300       210500-CALCULAR-PROBABILIDADES SECTION.
035400      *----------------------------------------------------------------*
035500      *    Para cada mesa e cada colocacao de 1 a QT-STACKS (mesmo as
035600      *    colocacoes que nao recebem premio), guarda a probabilidade
035700      *    de a mesa terminar naquela colocacao.
035800           PERFORM 210510-PROB-1-STACK VARYING IX-STACK FROM 1 BY 1
035900               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
036000           .
036100       210500-SAI.
036200           EXIT.
036300
036400       210510-PROB-1-STACK.
036500      *-----------------------
036600           PERFORM 210520-PROB-1-LUGAR VARYING IX-LUGAR FROM 1 BY 1
036700               UNTIL IX-LUGAR GREATER ICMSB01-QT-STACKS
036800           .
036900
037000       210520-PROB-1-LUGAR.
037100      *-----------------------
037200           COMPUTE WK-PROFUNDIDADE = IX-LUGAR - 1
037300
037400           PERFORM 205000-MONTAR-OUTROS
037500           PERFORM 210000-GERAR-CAMINHOS
037600           PERFORM 220000-CALC-PROB-LUGAR
037700
037800           MOVE AC-PROB TO PROB-LUGAR(IX-STACK, IX-LUGAR)
037900           .
038000
038100      *----------------------------------------------------------------*
038200       205000-MONTAR-OUTROS SECTION.
038300      *----------------------------------------------------------------*
038400      *    Copia todas as mesas menos a mesa-sujeito (IX-STACK) para
038500      *    TB-OUTROS, preservando a ordem original de entrada.
038600           MOVE ZEROS TO QT-OUTROS
038700           PERFORM 205010-MONTAR-1-OUTRO VARYING IX-EL FROM 1 BY 1
038800               UNTIL IX-EL GREATER ICMSB01-QT-STACKS
038900           .
039000       205000-SAI.
039100           EXIT.
039200
039300       205010-MONTAR-1-OUTRO.
039400      *-----------------------
039500           IF  IX-EL NOT EQUAL IX-STACK
039600               ADD 1 TO QT-OUTROS
039700               MOVE ICMSB01-CD-STACK-ID(IX-EL)
039800                                 TO OUTRO-ID(QT-OUTROS)
039900               MOVE ICMSB01-QT-FICHAS(IX-EL)
040000                                 TO OUTRO-FICHAS(QT-OUTROS)
040100           END-IF
040200           .
040300
040400      *----------------------------------------------------------------*
040500       210000-GERAR-CAMINHOS SECTION.
040600      *----------------------------------------------------------------*
040700      *    1o lugar (profundidade zero) nao precisa de caminho - sinal
040800      *    para 220000-CALC-PROB-LUGAR usar a razao direta fichas/
040900      *    total. Para as demais colocacoes, permuta as outras mesas
041000      *    e trunca cada ordem na profundidade da colocacao; ordens
041100      *    completas que colapsam na mesma sequencia truncada de
041200      *    STACK-ID sao contadas uma unica vez (ver 217000).
041300           MOVE ZEROS TO CAM-QT-CAMINHOS
041400
041500           IF  WK-PROFUNDIDADE EQUAL ZEROS
041600               GO TO 210000-SAI
041700           END-IF
041800
041900           PERFORM 215000-HEAPS-PERMUTAR
042000           .
042100       210000-SAI.
042200           EXIT.
042300
042400      *----------------------------------------------------------------*
042500       215000-HEAPS-PERMUTAR SECTION.
042600      *----------------------------------------------------------------*
042700      *    Algoritmo de Heap, forma iterativa (sem recursao - ver
042800      *    VRS0003 no cabecalho). Gera as QT-OUTROS! ordens de
042900      *    TB-OUTROS uma a uma; cada ordem gerada e imediatamente
043000      *    entregue a 216000-GRAVAR-PERM, que trunca e deduplica, para
043100      *    nao materializar as ate 5040 permutacoes completas ao
043200      *    mesmo tempo.
043300           MOVE QT-OUTROS TO HP-N
043400
043500           PERFORM 215010-HP-INICIAR VARYING IX-EL FROM 1 BY 1
043600               UNTIL IX-EL GREATER HP-N
043700
043800           PERFORM 216000-GRAVAR-PERM
043900
044000           MOVE 1 TO HP-I
044100           PERFORM 215020-HP-PASSO UNTIL HP-I GREATER HP-N
044200           .
044300       215000-SAI.
044400           EXIT.
044500
044600       215010-HP-INICIAR.
044700      *-----------------------
044800           MOVE OUTRO-ID(IX-EL)     TO HP-ATU-ID(IX-EL)
044900           MOVE OUTRO-FICHAS(IX-EL) TO HP-ATU-FICHAS(IX-EL)
045000           MOVE ZEROS               TO HP-CONTADOR(IX-EL)
045100           .
045200
045300       215020-HP-PASSO.
045400      *-----------------------
045500      *    Regra de troca par/impar do algoritmo de Heap: alterna
045600      *    entre trocar a posicao HP-I com uma posicao fixa e trocar
045700      *    a posicao HP-I com a posicao marcada pelo contador
045800      *    HP-CONTADOR(HP-I), garantindo que as HP-N! ordens sejam
045900      *    todas geradas com uma unica troca entre cada duas saidas.
046000           IF  HP-CONTADOR(HP-I) LESS (HP-I - 1)
046100               DIVIDE (HP-I - 1) BY 2 GIVING WK-DUMMY
046200                                      REMAINDER HP-PARIDADE
046300               IF  HP-PARIDADE EQUAL ZEROS
046400                   MOVE 1 TO WK-POS-A
046500               ELSE
046600                   COMPUTE WK-POS-A = HP-CONTADOR(HP-I) + 1
046700               END-IF
046800               MOVE HP-I TO WK-POS-B
046900
047000               PERFORM 215500-TROCAR-HP-ATU
047100               PERFORM 216000-GRAVAR-PERM
047200
047300               ADD 1 TO HP-CONTADOR(HP-I)
047400               MOVE 1 TO HP-I
047500           ELSE
047600               MOVE ZEROS TO HP-CONTADOR(HP-I)
047700               ADD 1 TO HP-I
047800           END-IF
047900           .
048000
048100      *----------------------------------------------------------------*
048200       215500-TROCAR-HP-ATU SECTION.
048300      *----------------------------------------------------------------*
048400           MOVE HP-ATU-ID(WK-POS-A)     TO WK-TROCA-ID
048500           MOVE HP-ATU-FICHAS(WK-POS-A) TO WK-TROCA-FICHAS
048600           MOVE HP-ATU-ID(WK-POS-B)     TO HP-ATU-ID(WK-POS-A)
048700           MOVE HP-ATU-FICHAS(WK-POS-B) TO HP-ATU-FICHAS(WK-POS-A)
048800           MOVE WK-TROCA-ID             TO HP-ATU-ID(WK-POS-B)
048900           MOVE WK-TROCA-FICHAS         TO HP-ATU-FICHAS(WK-POS-B)
049000           .
049100       215500-SAI.
049200           EXIT.
049300
049400      *----------------------------------------------------------------*
049500       216000-GRAVAR-PERM SECTION.
049600      *----------------------------------------------------------------*
049700      *    Trunca a ordem atual de HP-ATU na profundidade da colocacao
049800      *    em calculo e, se ainda nao vista, arquiva em CAM-TAB.
049900           MOVE WK-PROFUNDIDADE TO CAM-CAND-QT-EL
050000
050100           PERFORM 216010-GRAVAR-1-CAND VARYING IX-EL FROM 1 BY 1
050200               UNTIL IX-EL GREATER WK-PROFUNDIDADE
050300
050400           PERFORM 217000-VERIFICAR-DUPLICADO
050500
050600           IF  CAM-NAO-DUPLICADO
050700               ADD 1 TO CAM-QT-CAMINHOS
050800               MOVE CAM-CAND-QT-EL TO CAM-QT-EL(CAM-QT-CAMINHOS)
050900               PERFORM 216020-ARQUIVAR-1-EL VARYING IX-EL FROM 1 BY 1
051000                   UNTIL IX-EL GREATER WK-PROFUNDIDADE
051100           END-IF
051200           .
051300       216000-SAI.
051400           EXIT.
051500
051600       216010-GRAVAR-1-CAND.
051700      *-----------------------
051800           MOVE HP-ATU-ID(IX-EL)     TO CAM-CAND-ID(IX-EL)
051900           MOVE HP-ATU-FICHAS(IX-EL) TO CAM-CAND-FICHAS(IX-EL)
052000           .
052100
052200       216020-ARQUIVAR-1-EL.
052300      *-----------------------
052400           MOVE CAM-CAND-ID(IX-EL)
052500                       TO CAM-EL-ID(CAM-QT-CAMINHOS, IX-EL)
052600           MOVE CAM-CAND-FICHAS(IX-EL)
052700                       TO CAM-EL-FICHAS(CAM-QT-CAMINHOS, IX-EL)
052800           .
052900
053000      *----------------------------------------------------------------*
053100       217000-VERIFICAR-DUPLICADO SECTION.
053200      *----------------------------------------------------------------*
053300      *    Compara o caminho candidato com os ja arquivados por
053400      *    STACK-ID, nunca por valor de fichas - regra de unicidade,
053500      *    para nao confundir duas mesas de fichas iguais (VRS0002).
053600      *    A comparacao e feita de uma vez pela faixa CAM-*-FLAT, que
053700      *    redefine cada posicao ID+FICHAS como caracteres.
053800           MOVE 'N' TO WS-FLAG-DUPLICADO
053900
054000           PERFORM 217010-COMPARAR-1-CAMINHO VARYING IX-CAM FROM 1 BY 1
054100               UNTIL IX-CAM GREATER CAM-QT-CAMINHOS
054200               OR CAM-DUPLICADO
054300           .
054400       217000-SAI.
054500           EXIT.
054600
054700       217010-COMPARAR-1-CAMINHO.
054800      *---------------------------
054900           IF  CAM-QT-EL(IX-CAM) EQUAL CAM-CAND-QT-EL
055000               COMPUTE WK-LARG-CMP = CAM-CAND-QT-EL * 6
055100               IF  CAM-EL-FLAT(IX-CAM)(1:WK-LARG-CMP)
055200                   EQUAL CAM-CAND-FLAT(1:WK-LARG-CMP)
055300                   MOVE 'S' TO WS-FLAG-DUPLICADO
055400               END-IF
055500           END-IF
055600           .
055700
055800      *----------------------------------------------------------------*
055900       220000-CALC-PROB-LUGAR SECTION.
056000      *----------------------------------------------------------------*
056100      *    Sem caminhos (1o lugar) - probabilidade e a razao simples
056200      *    fichas-da-mesa / total-de-fichas.
056300           IF  CAM-QT-CAMINHOS EQUAL ZEROS
056400               DIVIDE ICMSB01-QT-FICHAS(IX-STACK) BY TOTAL-FICHAS
056500                     GIVING AC-PROB ROUNDED
056600               GO TO 220000-SAI
056700           END-IF
056800
056900      *    Demais colocacoes - soma, para cada caminho, a
057000      *    probabilidade da mesa-sujeito terminar a frente das mesas
057100      *    do caminho na ordem em que elas aparecem (formula recursiva
057200      *    de Malmuth-Harville).
057300           MOVE ZEROS TO AC-PROB
057400
057500           PERFORM 220010-PROB-1-CAMINHO VARYING IX-CAM FROM 1 BY 1
057600               UNTIL IX-CAM GREATER CAM-QT-CAMINHOS
057700           .
057800       220000-SAI.
057900           EXIT.
058000
058100       220010-PROB-1-CAMINHO.
058200      *-----------------------
058300           DIVIDE ICMSB01-QT-FICHAS(IX-STACK) BY TOTAL-FICHAS
058400                 GIVING PROB-CAMINHO ROUNDED
058500           MOVE TOTAL-FICHAS TO WK-DENOMINADOR
058600
058700           PERFORM 220020-PROB-1-FATOR VARYING IX-EL FROM 1 BY 1
058800               UNTIL IX-EL GREATER CAM-QT-EL(IX-CAM)
058900
059000           ADD PROB-CAMINHO TO AC-PROB
059100           .
059200
059300       220020-PROB-1-FATOR.
059400      *-----------------------
059500           SUBTRACT CAM-EL-FICHAS(IX-CAM, IX-EL) FROM WK-DENOMINADOR
059600           DIVIDE CAM-EL-FICHAS(IX-CAM, IX-EL) BY WK-DENOMINADOR
059700                 GIVING WK-FATOR ROUNDED
059800           MULTIPLY WK-FATOR BY PROB-CAMINHO
059900           .
060000
060100      *----------------------------------------------------------------*
060200       250000-CALCULAR-PREMIOS SECTION.
060300      *----------------------------------------------------------------*
060400      *    Premio esperado de cada mesa = soma, sobre as colocacoes
060500      *    pagas, de premio-da-colocacao x probabilidade-da-mesa;
060600      *    arredondado HALF-UP para 2 casas somente na saida - a soma
060700      *    e mantida em ponto fixo com 8 casas ate aqui.
060800           PERFORM 250010-PREMIO-1-STACK VARYING IX-STACK FROM 1 BY 1
060900               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
061000           .
061100       250000-SAI.
061200           EXIT.
061300
061400       250010-PREMIO-1-STACK.
061500      *-----------------------
061600           MOVE ZEROS TO AC-VL-PREMIO
061700
061800           PERFORM 250020-PREMIO-1-LUGAR VARYING IX-LUGAR FROM 1 BY 1
061900               UNTIL IX-LUGAR GREATER ICMSB01-QT-PAGTOS
062000
062100           MOVE ICMSB01-CD-STACK-ID(IX-STACK)
062200                             TO ICMSB01-CD-STACK-ID-R(IX-STACK)
062300           COMPUTE ICMSB01-VL-PREMIO(IX-STACK) ROUNDED =
062400                   AC-VL-PREMIO
062500           .
062600
062700       250020-PREMIO-1-LUGAR.
062800      *-----------------------
062900           COMPUTE WK-PARCELA =
063000               ICMSB01-VL-PAGTO(IX-LUGAR) *
063100               PROB-LUGAR(IX-STACK, IX-LUGAR)
063200           ADD WK-PARCELA TO AC-VL-PREMIO
063300           .
063400
063500      *----------------------------------------------------------------*
063600       300000-FINALIZAR SECTION.
063700      *----------------------------------------------------------------*
063800      *    Sem quebra de controle e sem total obrigatorio (regra do
063900      *    negocio) - o DISPLAY abaixo e so uma conferencia de
064000      *    auditoria, a soma dos premios pode nao bater exatamente com
064100      *    a soma dos pagamentos por causa do arredondamento
064200      *    independente de cada mesa.
064300           MOVE ZEROS TO TOTAL-PAGTOS
064400           PERFORM 300010-SOMAR-1-PAGTO VARYING IX-LUGAR FROM 1 BY 1
064500               UNTIL IX-LUGAR GREATER ICMSB01-QT-PAGTOS
064600
064700           MOVE ZEROS TO TOTAL-PREMIOS
064800           PERFORM 300020-SOMAR-1-PREMIO VARYING IX-STACK FROM 1 BY 1
064900               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
065000
065100           DISPLAY CTE-PROG ' Resultado...'
065200           PERFORM 990100-DISPLAY-RESPOSTA
065300           DISPLAY CTE-PROG ' Tot Pagtos: ' TOTAL-PAGTOS
065400                             ' Tot Premios: ' TOTAL-PREMIOS
065500
065600           ACCEPT WK-DATA-EXEC FROM DATE
065700           ACCEPT WK-HORA-EXEC FROM TIME
065800           DISPLAY CTE-PROG ' Fim.....: ' WK-DATA-DD '/' WK-DATA-MM
065900                             '/' WK-DATA-AA ' ' WK-HORA-EXEC
066000           .
066100       300000-SAI.
066200           EXIT.
066300
066400       300010-SOMAR-1-PAGTO.
066500      *-----------------------
066600           ADD ICMSB01-VL-PAGTO(IX-LUGAR) TO TOTAL-PAGTOS
066700           .
066800
066900       300020-SOMAR-1-PREMIO.
067000      *-----------------------
067100           ADD ICMSB01-VL-PREMIO(IX-STACK) TO TOTAL-PREMIOS
067200           .
067300
067400      *----------------------------------------------------------------*
067500       990000-DISPLAY-ENTRADA SECTION.
067600      *----------------------------------------------------------------*
067700           DISPLAY '   Qt Pagtos Qt Stacks'
067800           MOVE ICMSB01-QT-PAGTOS  TO DSP-QT-PAGTOS
067900           MOVE ICMSB01-QT-STACKS  TO DSP-QT-STACKS
068000           DISPLAY DSP-QT-PAGTOS ' ' DSP-QT-STACKS
068100
068200           PERFORM 990010-DSP-1-PAGTO VARYING IX-LUGAR FROM 1 BY 1
068300               UNTIL IX-LUGAR GREATER ICMSB01-QT-PAGTOS
068400           DISPLAY 'Pagtos: ' DSP-LS-PAGTO
068500
068600           PERFORM 990020-DSP-1-STACK VARYING IX-STACK FROM 1 BY 1
068700               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
068800           DISPLAY 'Stacks: ' DSP-LS-STACK
068900           .
069000       990000-SAI.
069100           EXIT.
069200
069300       990010-DSP-1-PAGTO.
069400      *-----------------------
069500           MOVE ICMSB01-VL-PAGTO(IX-LUGAR) TO DSP-VL-PAGTO(IX-LUGAR)
069600           .
069700
069800       990020-DSP-1-STACK.
069900      *-----------------------
070000           MOVE ICMSB01-CD-STACK-ID(IX-STACK)
070100                             TO DSP-CD-STACK-ID(IX-STACK)
070200           MOVE ICMSB01-QT-FICHAS(IX-STACK)
070300                             TO DSP-QT-FICHAS(IX-STACK)
070400           .
070500
070600      *----------------------------------------------------------------*
070700       990100-DISPLAY-RESPOSTA SECTION.
070800      *----------------------------------------------------------------*
070900           PERFORM 990110-DSP-1-PREMIO VARYING IX-STACK FROM 1 BY 1
071000               UNTIL IX-STACK GREATER ICMSB01-QT-STACKS
071100           DISPLAY 'Premios: ' DSP-LS-PREMIO
071200           .
071300       990100-SAI.
071400           EXIT.
071500
071600       990110-DSP-1-PREMIO.
071700      *-----------------------
071800           MOVE ICMSB01-CD-STACK-ID-R(IX-STACK)
071900                             TO DSP-CD-STACK-ID-R(IX-STACK)
072000           MOVE ICMSB01-VL-PREMIO(IX-STACK)
072100                             TO DSP-VL-PREMIO(IX-STACK)
072200           .
072300
072400      *----------------------------------------------------------------*
072500       999000-ERRO SECTION.
072600      *----------------------------------------------------------------*
072700       999001-ERRO.
072800      *------------
072900           MOVE 888                     TO RETURN-CODE
073000           MOVE 888                     TO ICMSB01-SEQL-ERRO
073100           MOVE EIBCALEN                TO GD-EIBCALEN
073200           STRING
073300               'Tamanho do parametro invalido. '
073400               'Esperado: ' GD-EIBCALEN ' | '
073500               'Informado: ' LENGTH OF DFHCOMMAREA
073600               DELIMITED BY SIZE     INTO ICMSB01-TX-ERRO
073700           END-STRING
073800           DISPLAY CTE-PROG ' 888 - ' ICMSB01-TX-ERRO
073900           PERFORM 000000-SAI
074000           .
074100       999002-ERRO.
074200      *------------
074300           MOVE 889                     TO ICMSB01-SEQL-ERRO
074400           MOVE 'ICMSB01 - Qt de premios invalida (0 a 8)'
074500                                         TO ICMSB01-TX-ERRO
074600           DISPLAY CTE-PROG ' 889 - Erro Qt Pagtos'
074700           PERFORM 000000-SAI
074800           .
074900       999003-ERRO.
075000      *------------
075100           MOVE 890                     TO ICMSB01-SEQL-ERRO
075200           MOVE 'ICMSB01 - Qt de stacks invalida (0 a 8)'
075300                                         TO ICMSB01-TX-ERRO
075400           DISPLAY CTE-PROG ' 890 - Erro Qt Stacks'
075500           PERFORM 000000-SAI
075600           .
075700       999000-SAI.
075800           EXIT.
