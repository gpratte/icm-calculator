000100      *----------------------------------------------------------------*
000200      * PROGRAMA..: ICMT001.
000300      * ANALISTA..: DIEGO PAZ CASAGRANDE.
000400      * AUTOR.....: DIEGO PAZ CASAGRANDE.
000500      * DATA......: 12/03/1989
000600      * OBJETIVO..: Teste de mesa do motor ICM (ICMSB01). Monta um
000700      *             cenario fixo de 2 pagamentos e 2 stacks, chama o
000800      *             motor e confere o premio esperado com o valor
000900      *             calculado a mao (conferido em calculadora ICM de
001000      *             mercado). Uso exclusivo de homologacao, nao entra
001100      *             em producao.
001200      * COMPILACAO: COBOL CICS
001300      *----------------------------------------------------------------*
001400      * VRS0001 12.03.1989 - F2419497 - Implantacao. Cenario de 2
001500      *                      pagamentos e 2 stacks (100/76, 1500/1200).
001600      * VRS0002 30.08.1990 - F7710332 - Chamado 90-0512 - Cenario
001700      *                      mantido inalterado; teste passou a rodar
001800      *                      tambem apos a correcao de empate de fichas
001900      *                      no motor (ver VRS0002 do ICMSB01).
002000      * VRS0003 19.02.1998 - F2419497 - Chamado 98-0114 - Ajuste Y2K:
002100      *                      WK-DATA-AA-T e apenas para banner de log,
002200      *                      revisado e sem impacto.
002300      * VRS0004 22.11.2011 - F5820147 - Chamado 11-4488 - Revisao geral
002400      *                      de nomes de secao para o padrao atual do
002500      *                      banco (prefixo numerico de 6 digitos).
002600      * VRS0005 14.03.2014 - F5820147 - Chamado 14-0177 - Corrigido
002700      *                      STACK-ID esperado do cenario para 1/2: o
002800      *                      motor sempre renumera os stacks 1..N na
002900      *                      ordem de entrada (160000-NUMERAR-STACKS do
003000      *                      ICMSB01), 10/20 nunca seriam devolvidos e
003100      *                      o teste vinha sempre acusando divergencia.
003200      *----------------------------------------------------------------*
003300       IDENTIFICATION DIVISION.
003400      *----------------------------------------------------------------*
003500       PROGRAM-ID. ICMT001.
003600       AUTHOR. DIEGO PAZ CASAGRANDE.
003700       INSTALLATION. DEPARTAMENTO DE MODELAGEM DE RISCO.
003800       DATE-WRITTEN. 12.03.1989.
003900       DATE-COMPILED.
004000       SECURITY. USO INTERNO - TESTE DE MESA DO MOTOR ICM.
004100      *----------------------------------------------------------------*
004200       ENVIRONMENT DIVISION.
004300      *----------------------------------------------------------------*
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700
004800      *----------------------------------------------------------------*
004900       DATA DIVISION.
005000      *----------------------------------------------------------------*
005100       WORKING-STORAGE SECTION.
005200      *----------------------------------------------------------------*
005300       01  CTE-PROG     PIC  X(17) VALUE '*** ICMT001 ***'.
005400       01  CTE-VERS     PIC  X(06) VALUE 'VRS005'.
005500       77  ICMSB01T     PIC  X(08) VALUE 'ICMSB01'.
005600
005700      *----------------------------------------------------------------*
005800       LOCAL-STORAGE SECTION.
005900      *----------------------------------------------------------------*
006000       01  GRP-LS.
006100           03  IX-CNF                    PIC S9(04) COMP-5.
006200           03  GRP-LS-FALHOU             PIC  X(01) VALUE 'N'.
006300               88  TESTE-FALHOU                     VALUE 'S'.
006400           03  FILLER                    PIC  X(01).
006500
006600       01  GRP-ERRO.
006700           03  GDA-RETURN-CODE           PIC  9(09).
006800           03  FILLER                    PIC  X(01).
006900
007000       01  WK-DATA-HORA-T.
007100           03  WK-DATA-EXEC-T            PIC  9(06).
007200           03  WK-DATA-EXEC-T-R REDEFINES WK-DATA-EXEC-T.
007300               05  WK-DATA-AA-T          PIC  9(02).
007400               05  WK-DATA-MM-T          PIC  9(02).
007500               05  WK-DATA-DD-T          PIC  9(02).
007600           03  WK-HORA-EXEC-T            PIC  9(08).
007700           03  FILLER                    PIC  X(05).
007800
007900      *    Cenario fixo do teste: 2 pagamentos, 2 stacks. Os valores
008000      *    esperados abaixo foram conferidos numa calculadora ICM de
008100      *    mercado (nao fazem parte da regra de negocio do motor).
008200       01  WK-STACK-ESPERADO.
008300           03  WK-CD-STACK-ESP-1         PIC S9(04) COMP-5 VALUE 1.
008400           03  WK-CD-STACK-ESP-2         PIC S9(04) COMP-5 VALUE 2.
008500           03  FILLER                    PIC  X(01).
008600       01  WK-STACK-ESPERADO-TAB REDEFINES WK-STACK-ESPERADO.
008700           03  WK-CD-STACK-ESP OCCURS 2 TIMES
008800                                         PIC S9(04) COMP-5.
008900           03  FILLER                    PIC  X(01).
009000
009100       01  WK-VLR-ESPERADO.
009200           03  WK-VL-PREMIO-ESP-1        PIC 9(07)V99 VALUE 89.33.
009300           03  WK-VL-PREMIO-ESP-2        PIC 9(07)V99 VALUE 86.67.
009400           03  FILLER                    PIC  X(01).
009500       01  WK-VLR-ESPERADO-TAB REDEFINES WK-VLR-ESPERADO.
009600           03  WK-VL-PREMIO-ESP OCCURS 2 TIMES
009700                                         PIC 9(07)V99.
009800           03  FILLER                    PIC  X(01).
009900
010000-INC HLPKDFHE
010100       01  ICMSB01-DADOS.
010200-INC ICMKB01
010300
010400      *----------------------------------------------------------------*
010500       PROCEDURE DIVISION.
010600      *----------------------------------------------------------------*
010700      *----------------------------------------------------------------*
010800       000000-PRINCIPAL SECTION.
010900      *----------------------------------------------------------------*
011000           ACCEPT WK-DATA-EXEC-T FROM DATE
011100           ACCEPT WK-HORA-EXEC-T FROM TIME
011200           DISPLAY CTE-PROG ' Inicio..: ' WK-DATA-DD-T '/'
011300                             WK-DATA-MM-T '/' WK-DATA-AA-T
011400
011500           PERFORM 100000-MONTAR-CENARIO
011600           PERFORM 200000-CHAMAR-MOTOR
011700           PERFORM 300000-CONFERIR-RESULTADO
011800           .
011900       000000-SAI.
012000           STOP RUN
012100           .
012200
012300      *----------------------------------------------------------------*
012400       100000-MONTAR-CENARIO SECTION.
012500      *----------------------------------------------------------------*
012600           MOVE ZEROS                   TO ICMSB01-SEQL-ERRO
012700           MOVE SPACES                  TO ICMSB01-TX-ERRO
012800
012900           MOVE 2                       TO ICMSB01-QT-PAGTOS
013000           MOVE 2                       TO ICMSB01-QT-STACKS
013100
013200           MOVE 100                     TO ICMSB01-VL-PAGTO(1)
013300           MOVE 76                      TO ICMSB01-VL-PAGTO(2)
013400
013500           MOVE WK-CD-STACK-ESP(1)      TO ICMSB01-CD-STACK-ID(1)
013600           MOVE 1500                    TO ICMSB01-QT-FICHAS(1)
013700           MOVE WK-CD-STACK-ESP(2)      TO ICMSB01-CD-STACK-ID(2)
013800           MOVE 1200                    TO ICMSB01-QT-FICHAS(2)
013900           .
014000       100000-SAI.
014100           EXIT.
014200
014300      *----------------------------------------------------------------*
014400       200000-CHAMAR-MOTOR SECTION.
014500      *----------------------------------------------------------------*
014600           MOVE LENGTH OF ICMSB01-DADOS TO EIBCALEN
014700           CALL ICMSB01T             USING DFHEIBLK ICMSB01-DADOS
014800
014900           PERFORM 200010-DSP-1-PREMIO
015000               VARYING IX-CNF FROM 1 BY 1
015100               UNTIL IX-CNF GREATER ICMSB01-QT-STACKS
015200           .
015300       200000-SAI.
015400           EXIT.
015500
015600       200010-DSP-1-PREMIO.
015700           DISPLAY CTE-PROG ' Stack '
015800                             ICMSB01-CD-STACK-ID-R(IX-CNF)
015900                             ' Premio: ' ICMSB01-VL-PREMIO(IX-CNF)
016000           .
016100
016200      *----------------------------------------------------------------*
016300       300000-CONFERIR-RESULTADO SECTION.
016400      *----------------------------------------------------------------*
016500           IF  ICMSB01-SEQL-ERRO NOT EQUAL ZEROS
016600               DISPLAY CTE-PROG ' (' ICMSB01-SEQL-ERRO ') '
016700                                 ICMSB01-TX-ERRO
016800               PERFORM 999001-ERRO
016900           END-IF
017000
017100           PERFORM 300010-CNF-1-PREMIO
017200               VARYING IX-CNF FROM 1 BY 1
017300               UNTIL IX-CNF GREATER ICMSB01-QT-STACKS
017400
017500           IF  TESTE-FALHOU
017600               PERFORM 999001-ERRO
017700           ELSE
017800               DISPLAY CTE-PROG ' 888 - FIM NORMAL - TESTE OK'
017900           END-IF
018000           .
018100       300000-SAI.
018200           EXIT.
018300
018400       300010-CNF-1-PREMIO.
018500           IF  ICMSB01-CD-STACK-ID-R(IX-CNF)
018600                        NOT EQUAL WK-CD-STACK-ESP(IX-CNF)
018700           OR  ICMSB01-VL-PREMIO(IX-CNF)
018800                        NOT EQUAL WK-VL-PREMIO-ESP(IX-CNF)
018900               MOVE 'S' TO GRP-LS-FALHOU
019000               DISPLAY CTE-PROG ' Divergencia no stack '
019100                                 WK-CD-STACK-ESP(IX-CNF)
019200                                 ' esperado ' WK-VL-PREMIO-ESP(IX-CNF)
019300                                 ' obtido ' ICMSB01-VL-PREMIO(IX-CNF)
019400           END-IF
019500           .
019600
019700      *----------------------------------------------------------------*
019800       999000-ERRO SECTION.
019900      *----------------------------------------------------------------*
020000       999001-ERRO.
020100      *------------
020200           MOVE 888                     TO RETURN-CODE
020300           MOVE RETURN-CODE             TO GDA-RETURN-CODE
020400           DISPLAY CTE-PROG ' 888 - TESTE FALHOU - RET-CODE: '
020500                             GDA-RETURN-CODE
020600           GO TO 000000-SAI
020700           .
020800       999000-SAI.
020900           EXIT.
