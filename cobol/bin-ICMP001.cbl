000100      *----------------------------------------------------------------*
000200      * PROGRAMA..: ICMP001.
000300      * ANALISTA..: F8944859 - SANDRO FERNANDES COLLI DA SILVA
000400      * AUTOR.....: F8944859 - SANDRO FERNANDES COLLI DA SILVA
000500      * DATA......: 20/03/1989
000600      * OBJETIVO..: Driver batch do motor ICM. Le o arquivo ICMIN
000700      *             (cabecalho, pagamentos e stacks de um torneio),
000800      *             chama o motor ICMSB01 e grava o premio esperado
000900      *             de cada stack no arquivo ICMOUT.
001000      * COMPILACAO: COBOL MVS
001100      *----------------------------------------------------------------*
001200      * VRS0001 20.03.1989 - F8944859 - Implantacao.
001300      * VRS0002 04.09.1991 - F7710332 - Ajuste ICMIN-PG-VL-PAGTO para
001400      *                      7 digitos, acompanhando a VRS0002 do book
001500      *                      ICMKB01.
001600      * VRS0003 19.02.1998 - F8944859 - Chamado 98-0115 - Ajuste Y2K:
001700      *                      DATA-HORA e apenas para banner de log,
001800      *                      revisado e sem impacto.
001900      * VRS0004 08.07.2003 - F3390215 - Chamado 03-2208 - ICMOUT passa
002000      *                      a gravar o premio na mesma ordem de
002100      *                      entrada dos stacks em ICMIN, acompanhando
002200      *                      a VRS0005 do motor ICMSB01.
002300      * VRS0005 14.05.2010 - F2419497 - Chamado 10-0432 - Novo layout
002400      *                      de ICMIN com registro tipado (cabecalho,
002500      *                      pagamento, stack). Fica abandonada a
002600      *                      leitura por fila do programa original.
002700      * VRS0006 22.11.2011 - F2419497 - Chamado 11-4489 - Retirada a
002800      *                      geracao sintetica de faixas; o driver
002900      *                      agora apenas repassa os dados de ICMIN ao
003000      *                      motor ICMSB01, sem gerar dado nenhum.
003100      * VRS0007 14.03.2014 - F5820147 - Chamado 14-0177 - Retirada a
003200      *                      coluna de STACK-ID do registro de stack em
003300      *                      ICMIN: o motor sempre atribui o STACK-ID
003400      *                      internamente (ver 160000-NUMERAR-STACKS do
003500      *                      ICMSB01), a coluna de entrada nunca era
003600      *                      lida pelo motor e vinha sendo sobrescrita.
003700      *----------------------------------------------------------------*
003800       IDENTIFICATION DIVISION.
003900      *----------------------------------------------------------------*
004000       PROGRAM-ID. ICMP001.
004100       AUTHOR. SANDRO FERNANDES COLLI DA SILVA.
004200       INSTALLATION. DEPARTAMENTO DE MODELAGEM DE RISCO.
004300       DATE-WRITTEN. 20.03.1989.
004400       DATE-COMPILED.
004500       SECURITY. USO INTERNO - MOTOR DE CALCULO ICM.
004600      *----------------------------------------------------------------*
004700       ENVIRONMENT DIVISION.
004800      *----------------------------------------------------------------*
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200
005300      *----------------------------------------------------------------*
005400       INPUT-OUTPUT SECTION.
005500      *----------------------------------------------------------------*
005600       FILE-CONTROL.
005700      *-------------
005800               SELECT  ICMIN    ASSIGN  TO  UT-S-ICMIN.
005900               SELECT  ICMOUT   ASSIGN  TO  UT-S-ICMOUT.
006000
006100      *----------------------------------------------------------------*
006200       DATA DIVISION.
006300      *----------------------------------------------------------------*
006400      *----------------------------------------------------------------*
006500       FILE SECTION.
006600      *----------------------------------------------------------------*
006700       FD  ICMIN
006800           BLOCK 0 RECORDS
006900           RECORD  32
007000           RECORDING MODE IS F.
007100
007200      *    Registro tipado: cabecalho (uma vez), pagamentos (na ordem
007300      *    de colocacao, maior para o menor) e stacks (na ordem de
007400      *    assento) - ver ICMSB01-RQSC no book ICMKB01.
007500       01  ICMIN-REGISTRO.
007600           03  ICMIN-TP-REG              PIC  X(01).
007700               88  ICMIN-TP-CABECALHO             VALUE 'C'.
007800               88  ICMIN-TP-PAGAMENTO              VALUE 'P'.
007900               88  ICMIN-TP-STACK                  VALUE 'S'.
008000           03  FILLER                    PIC  X(01).
008100           03  ICMIN-DADOS               PIC  X(30).
008200           03  ICMIN-DADOS-CABEC REDEFINES ICMIN-DADOS.
008300               05  ICMIN-CB-QT-PAGTOS        PIC  9(02).
008400               05  FILLER                    PIC  X(01).
008500               05  ICMIN-CB-QT-STACKS        PIC  9(02).
008600               05  FILLER                    PIC  X(25).
008700           03  ICMIN-DADOS-PAGTO REDEFINES ICMIN-DADOS.
008800               05  ICMIN-PG-VL-PAGTO         PIC  9(07).
008900               05  FILLER                    PIC  X(23).
009000      *    Sem coluna de STACK-ID: o motor atribui o STACK-ID
009100      *    internamente (VRS0007 - antes desta versao a coluna existia
009200      *    aqui mas o motor a sobrescrevia sempre em NUMERAR-STACKS).
009300           03  ICMIN-DADOS-STACK REDEFINES ICMIN-DADOS.
009400               05  ICMIN-ST-QT-FICHAS        PIC  9(07).
009500               05  FILLER                    PIC  X(23).
009600
009700       FD  ICMOUT
009800           BLOCK 0 RECORDS
009900           RECORD  26
010000           RECORDING MODE IS F.
010100
010200      *    Um registro por stack, na mesma ordem de entrada em ICMIN
010300      *    (regra de nao-ordenacao da saida - ver book ICMKB01).
010400       01  ICMOUT-REGISTRO.
010500           03  ICMOUT-CD-STACK-ID        PIC  9(04).
010600           03  FILLER                    PIC  X(01).
010700           03  ICMOUT-VL-PREMIO          PIC  9(07)V99.
010800           03  FILLER                    PIC  X(12).
010900
011000      *----------------------------------------------------------------*
011100       WORKING-STORAGE SECTION.
011200      *----------------------------------------------------------------*
011300       01  CTE-PROG     PIC  X(17) VALUE '*** ICMP001 ***'.
011400       01  CTE-VERS     PIC  X(06) VALUE 'VRS007'.
011500       77  SBVERSAO     PIC  X(08) VALUE 'SBVERSAO'.
011600       77  ICMSB01P     PIC  X(08) VALUE 'ICMSB01'.
011700      *----------------------------------------------------------------*
011800       LOCAL-STORAGE SECTION.
011900      *----------------------------------------------------------------*
012000       01  GRP-TAB.
012100           03  IX-PAG                    PIC S9(04) COMP-5.
012200           03  IX-STK                    PIC S9(04) COMP-5.
012300           03  FIM-ARQ                   PIC  X(01) VALUE 'N'.
012400               88  IN-FIM                           VALUE 'S'.
012500           03  FILLER                    PIC  X(01).
012600
012700       01  WK-DATA-HORA-P.
012800           03  WK-DATA-EXEC-P            PIC  9(06).
012900           03  WK-DATA-EXEC-P-R REDEFINES WK-DATA-EXEC-P.
013000               05  WK-DATA-AA-P          PIC  9(02).
013100               05  WK-DATA-MM-P          PIC  9(02).
013200               05  WK-DATA-DD-P          PIC  9(02).
013300           03  WK-HORA-EXEC-P            PIC  9(08).
013400           03  FILLER                    PIC  X(05).
013500
013600-INC HLPKDFHE
013700       01  ICMSB01-DADOS.
013800-INC ICMKB01
013900
014000      *----------------------------------------------------------------*
014100       PROCEDURE DIVISION.
014200      *----------------------------------------------------------------*
014300      *----------------------------------------------------------------*
014400       000000-PRINCIPAL SECTION.
014500      *----------------------------------------------------------------*
014600      *    CALL SBVERSAO USING CTE-PROG CTE-VERS
014700
014800           PERFORM 100000-ABRIR-ARQUIVOS
014900           PERFORM 200000-LER-CABECALHO
015000
015100           IF  NOT IN-FIM
015200               PERFORM 300000-LER-PAGAMENTOS
015300               PERFORM 400000-LER-STACKS
015400               PERFORM 500000-CHAMAR-MOTOR
015500               PERFORM 600000-GRAVAR-SAIDA
015600           END-IF
015700
015800           PERFORM 700000-ENCERRAR
015900           .
016000       000000-SAI.
016100           STOP RUN
016200           .
016300
016400      *----------------------------------------------------------------*
016500       100000-ABRIR-ARQUIVOS SECTION.
016600      *----------------------------------------------------------------*
016700           OPEN INPUT  ICMIN
016800           OPEN OUTPUT ICMOUT
016900
017000           ACCEPT WK-DATA-EXEC-P FROM DATE
017100           ACCEPT WK-HORA-EXEC-P FROM TIME
017200           DISPLAY CTE-PROG ' Inicio..: ' WK-DATA-DD-P '/'
017300                             WK-DATA-MM-P '/' WK-DATA-AA-P
017400           .
017500       100000-SAI.
017600           EXIT.
017700
017800      *----------------------------------------------------------------*
017900       200000-LER-CABECALHO SECTION.
018000      *----------------------------------------------------------------*
018100           MOVE ZEROS       TO ICMSB01-QT-PAGTOS
018200           MOVE ZEROS       TO ICMSB01-QT-STACKS
018300
018400           READ ICMIN
018500               AT END
018600                   MOVE 'S' TO FIM-ARQ
018700                   DISPLAY CTE-PROG ' Arquivo ICMIN sem registros'
018800               NOT AT END
018900                   IF  NOT ICMIN-TP-CABECALHO
019000                       PERFORM 999001-ERRO
019100                   END-IF
019200                   MOVE ICMIN-CB-QT-PAGTOS TO ICMSB01-QT-PAGTOS
019300                   MOVE ICMIN-CB-QT-STACKS TO ICMSB01-QT-STACKS
019400           END-READ
019500           .
019600       200000-SAI.
019700           EXIT.
019800
019900      *----------------------------------------------------------------*
020000       300000-LER-PAGAMENTOS SECTION.
020100      *----------------------------------------------------------------*
020200           PERFORM 300010-LER-1-PAGAMENTO
020300               VARYING IX-PAG FROM 1 BY 1
020400               UNTIL IX-PAG GREATER ICMSB01-QT-PAGTOS
020500           .
020600       300000-SAI.
020700           EXIT.
020800
020900       300010-LER-1-PAGAMENTO.
021000           READ ICMIN
021100               AT END
021200                   PERFORM 999002-ERRO
021300               NOT AT END
021400                   IF  NOT ICMIN-TP-PAGAMENTO
021500                       PERFORM 999002-ERRO
021600                   END-IF
021700                   MOVE ICMIN-PG-VL-PAGTO
021800                                    TO ICMSB01-VL-PAGTO(IX-PAG)
021900           END-READ
022000           .
022100
022200      *----------------------------------------------------------------*
022300       400000-LER-STACKS SECTION.
022400      *----------------------------------------------------------------*
022500           PERFORM 400010-LER-1-STACK
022600               VARYING IX-STK FROM 1 BY 1
022700               UNTIL IX-STK GREATER ICMSB01-QT-STACKS
022800           .
022900       400000-SAI.
023000           EXIT.
023100
023200       400010-LER-1-STACK.
023300           READ ICMIN
023400               AT END
023500                   PERFORM 999002-ERRO
023600               NOT AT END
023700                   IF  NOT ICMIN-TP-STACK
023800                       PERFORM 999002-ERRO
023900                   END-IF
024000      *            ICMSB01-CD-STACK-ID(IX-STK) nao e alimentado aqui -
024100      *            o motor atribui o STACK-ID internamente (VRS0007).
024200                   MOVE ICMIN-ST-QT-FICHAS
024300                                    TO ICMSB01-QT-FICHAS(IX-STK)
024400           END-READ
024500           .
024600
024700      *----------------------------------------------------------------*
024800       500000-CHAMAR-MOTOR SECTION.
024900      *----------------------------------------------------------------*
025000           MOVE ZEROS                   TO ICMSB01-SEQL-ERRO
025100           MOVE SPACES                  TO ICMSB01-TX-ERRO
025200
025300           MOVE LENGTH OF ICMSB01-DADOS TO EIBCALEN
025400           CALL ICMSB01P             USING DFHEIBLK ICMSB01-DADOS
025500
025600           IF  ICMSB01-SEQL-ERRO NOT EQUAL ZEROS
025700               DISPLAY CTE-PROG ' Erro no motor: ' ICMSB01-TX-ERRO
025800               PERFORM 999003-ERRO
025900           END-IF
026000           .
026100       500000-SAI.
026200           EXIT.
026300
026400      *----------------------------------------------------------------*
026500       600000-GRAVAR-SAIDA SECTION.
026600      *----------------------------------------------------------------*
026700           PERFORM 600010-GRAVAR-1-SAIDA
026800               VARYING IX-STK FROM 1 BY 1
026900               UNTIL IX-STK GREATER ICMSB01-QT-STACKS
027000           .
027100       600000-SAI.
027200           EXIT.
027300
027400       600010-GRAVAR-1-SAIDA.
027500           MOVE ICMSB01-CD-STACK-ID-R(IX-STK)
027600                                     TO ICMOUT-CD-STACK-ID
027700           MOVE ICMSB01-VL-PREMIO(IX-STK)
027800                                     TO ICMOUT-VL-PREMIO
027900           WRITE ICMOUT-REGISTRO
028000           .
028100
028200      *----------------------------------------------------------------*
028300       700000-ENCERRAR SECTION.
028400      *----------------------------------------------------------------*
028500           CLOSE ICMIN
028600           CLOSE ICMOUT
028700           DISPLAY CTE-PROG ' Fim processamento ICM'
028800           .
028900       700000-SAI.
029000           EXIT.
029100
029200      *----------------------------------------------------------------*
029300       999000-ERRO SECTION.
029400      *----------------------------------------------------------------*
029500       999001-ERRO.
029600      *------------
029700           MOVE 888                     TO RETURN-CODE
029800           DISPLAY CTE-PROG ' 888 - Erro - primeiro registro de'
029900           DISPLAY CTE-PROG '      ICMIN nao e cabecalho'
030000           PERFORM 700000-ENCERRAR
030100           GO TO 000000-SAI
030200           .
030300       999002-ERRO.
030400      *------------
030500           MOVE 888                     TO RETURN-CODE
030600           DISPLAY CTE-PROG ' 888 - Erro - ICMIN com menos'
030700           DISPLAY CTE-PROG '      registros que o cabecalho indica'
030800           PERFORM 700000-ENCERRAR
030900           GO TO 000000-SAI
031000           .
031100       999003-ERRO.
031200      *------------
031300           MOVE 888                     TO RETURN-CODE
031400           DISPLAY CTE-PROG ' 888 - Erro - motor ICMSB01 recusou'
031500           DISPLAY CTE-PROG '      a requisicao'
031600           PERFORM 700000-ENCERRAR
031700           GO TO 000000-SAI
031800           .
031900       999000-SAI.
032000           EXIT.
