000100      *----------------------------------------------------------------*
000200      * BOOK......: ICMKB01.
000300      * ANALISTA..: F2419497 DIEGO CASAGRANDE
000400      * AUTOR.....: F2419497 DIEGO CASAGRANDE
000500      * DATA......: 07.11.1989
000600      * OBJETIVO..: Book da subrotina ICMSB01 - motor de calculo ICM
000700      *             (Independent Chip Model) de premiacao de torneio.
000800      *             Layout da area de comunicacao: pagamentos (premios
000900      *             por colocacao), stacks (fichas dos jogadores) e
001000      *             resultado (premio esperado por jogador).
001100      *----------------------------------------------------------------*
001200      * VRS0001 12.03.1989 - F2419497 - Implantacao.
001300      * VRS0002 04.09.1991 - F7710332 - Ajuste largura ICMSB01-VL-PAGTO
001400      *                                 para 7 digitos (regra do banco).
001500      * VRS0003 19.02.1998 - F2419497 - Chamado 98-0114 - Ajuste Y2K:
001600      *                                 nenhum campo de data neste book,
001700      *                                 revisado e confirmado sem impacto.
001800      * VRS0004 08.07.2003 - F3390215 - Chamado 03-2207 - Inclusao de
001900      *                                 ICMSB01-CD-STACK-ID-R na RPST
002000      *                                 para permitir saida fora de
002100      *                                 ordem de fichas (jogadores com
002200      *                                 mesma quantidade de fichas).
002300      *----------------------------------------------------------------*
002400
002500       03  ICMSB01-ERRO.
002600           05  ICMSB01-SEQL-ERRO                 PIC S9(09)    COMP-5.
002700           05  ICMSB01-TX-ERRO                   PIC X(120).
002800           05  FILLER                            PIC X(04).
002900
003000      *    Requisicao: premios pagos (maior para o menor) e fichas de
003100      *    cada jogador remanescente, na ordem de assento.
003200       03  ICMSB01-RQSC.
003300           05  ICMSB01-QT-PAGTOS                 PIC S9(04)    COMP-5.
003400               88  ICMSB01-QT-PAGTOS-VLDO        VALUE +1 THRU +8.
003500           05  ICMSB01-QT-STACKS                 PIC S9(04)    COMP-5.
003600               88  ICMSB01-QT-STACKS-VLDO        VALUE +1 THRU +8.
003700           05  FILLER                            PIC X(02).
003800           05  ICMSB01-LS-PAGTO OCCURS 8 TIMES.
003900               07  ICMSB01-VL-PAGTO              PIC S9(07)    COMP-3.
004000           05  ICMSB01-LS-STACK OCCURS 8 TIMES.
004100               07  ICMSB01-CD-STACK-ID           PIC S9(04)    COMP-5.
004200               07  ICMSB01-QT-FICHAS             PIC S9(07)    COMP-3.
004300
004400      *    Resposta: premio esperado de cada stack, na mesma ordem de
004500      *    entrada da ICMSB01-LS-STACK acima (regra de nao-ordenacao).
004600       03  ICMSB01-RPST.
004700           05  ICMSB01-LS-PREMIO OCCURS 8 TIMES.
004800               07  ICMSB01-CD-STACK-ID-R         PIC S9(04)    COMP-5.
004900               07  ICMSB01-VL-PREMIO             PIC S9(07)V99 COMP-3.
005000           05  FILLER                            PIC X(04).
